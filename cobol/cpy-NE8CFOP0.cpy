000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CFOP0.                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE ENTRADA/SALIDA DE LA     *
000600*               RUTINA DE ACCESO A LOS ARCHIVOS _VALUES.CSV      *
000700*               (NE8S0300). RESUELVE LA RUTA, LEE O ESCRIBE.     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 54 POSICIONES.                           *
001200*           PREFIJO  : FOP0.                                    *
001300*                                                                *
001400******************************************************************
001500* 14/03/2024 GFORRICH   NE8-0001 VERSION INICIAL. REEMPLAZA LA   *
001600*                       VIEJA RUTINA DE SOLO-RESOLVER-RUTA (EL   *
001700*                       "READER FACTORY"); ESA QUEDA RETIRADA.  *
001750* 22/08/2024 GFORRICH   NE8-0013 AMPLIA FOP0-PATH DE 30 A 33     *
001760*                       POSICIONES; CON EL SIMBOLO RELLENO A 10  *
001770*                       LA RUTA ARMADA EN WS-FILE-PATH-FLAT SE   *
001780*                       ESTABA CORTANDO EL SUFIJO "_VALUES.CSV". *
001800******************************************************************
001900     05  NE8CFOP0.
002000         10  FOP0-OPCION                  PIC X(01).
002100             88  FOP0-88-READ-CSV                  VALUE 'R'.
002200             88  FOP0-88-WRITE-CSV                 VALUE 'W'.
002300         10  FOP0-SYMBOL                  PIC X(10).
002400         10  FOP0-PATH                    PIC X(33).
002500         10  FOP0-COD-RET                 PIC X(02).
002600             88  FOP0-88-OK                        VALUE '00'.
002700             88  FOP0-88-NOTFND                    VALUE '10'.
002800             88  FOP0-88-ERROR                     VALUE '20'.
002900         10  FILLER                       PIC X(08).
