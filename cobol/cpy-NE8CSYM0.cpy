000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CSYM0.                                  *
000400*                                                                *
000500* DESCRIPCION: TABLA FIJA DE SIMBOLOS DE CRIPTOMONEDA ADMITIDOS. *
000600*              EL ORDEN DE ENUMERACION ES EL ORDEN EN QUE        *
000700*              LOAD-ALL-CRYPTOS RECORRE LOS ARCHIVOS.            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 58 POSICIONES.                           *
001200*           PREFIJO  : SYM0.                                    *
001300*                                                                *
001400******************************************************************
001500* 14/03/2024 GFORRICH   NE8-0001 VERSION INICIAL. CINCO SIMBOLOS *
001600*                       DE ARRANQUE: BTC, DOGE, ETH, LTC, XRP.   *
001700******************************************************************
001800     05  NE8CSYM0-VALUES.
001900         10  SYM0-V-BTC                   PIC X(10)
002000                                           VALUE 'BTC'.
002100         10  SYM0-V-DOGE                  PIC X(10)
002200                                           VALUE 'DOGE'.
002300         10  SYM0-V-ETH                   PIC X(10)
002400                                           VALUE 'ETH'.
002500         10  SYM0-V-LTC                   PIC X(10)
002600                                           VALUE 'LTC'.
002700         10  SYM0-V-XRP                   PIC X(10)
002800                                           VALUE 'XRP'.
002900         10  FILLER                       PIC X(08)
003000                                           VALUE SPACES.
003100     05  NE8CSYM0  REDEFINES  NE8CSYM0-VALUES.
003200         10  SYM0-CODE  OCCURS 5 TIMES
003300                        INDEXED BY SYM0-IX  PIC X(10).
003400         10  FILLER                       PIC X(08).
