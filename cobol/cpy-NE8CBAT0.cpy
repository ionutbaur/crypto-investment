000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CBAT0.                                  *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA UN LOTE DE              *
000600*              OBSERVACIONES DE PRECIO (PRICE-OBSERVATION).      *
000700*              LA USAN NE8S0200 Y NE8S0300 PARA INTERCAMBIAR     *
000800*              RENGLONES LEIDOS O POR ESCRIBIR DE UN _VALUES.CSV.*
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 80012 POSICIONES.                        *
001300*           PREFIJO  : BAT0.                                    *
001400*                                                                *
001500******************************************************************
001600* 14/03/2024 GFORRICH   NE8-0001 VERSION INICIAL. 500 RENGLONES  *
001700*                       POR LOTE (TOPE DE UN _VALUES.CSV LEIDO  *
001800*                       O DE UN ADD-CRYPTO DE ENTRADA).         *
001900* 02/09/2024 GFORRICH   NE8-0014 SUBE EL TOPE A 2500 RENGLONES  *
002000*                       PORQUE LOAD-ALL-CRYPTOS ACUMULA LOS     *
002100*                       CINCO SIMBOLOS EN UNA SOLA TABLA.        *
002200******************************************************************
002300     05  NE8CBAT0.
002400         10  BAT0-COUNT                   PIC 9(04) COMP.
002500         10  BAT0-ENTRY  OCCURS 2500 TIMES
002600                         INDEXED BY BAT0-IX.
002700             15  BAT0-TIMESTAMP           PIC 9(13).
002800             15  BAT0-SYMBOL              PIC X(10).
002900             15  BAT0-PRICE               PIC S9(09)V9(08)
003000                                           COMP-3.
003100         10  FILLER                       PIC X(10).
