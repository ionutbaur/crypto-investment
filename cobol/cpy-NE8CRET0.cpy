000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CRET0.                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE SALIDA DE LA RUTINA DE   *
000600*               ANALITICA DE CRIPTOMONEDA (NE8S0200). LLEVA EL   *
000700*               CODIGO DE RETORNO Y EL RESULTADO PEDIDO.         *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 92 POSICIONES.                           *
001200*           PREFIJO  : RET0.                                    *
001300*                                                                *
001400******************************************************************
001500* 14/03/2024 GFORRICH   NE8-0001 VERSION INICIAL. SE RECORTA DE  *
001600*                       NEECRET0 TODO LO DE DB2 Y CICS, QUE NO   *
001700*                       APLICA A ESTE PROCESO POR LOTE.         *
001800* 02/09/2024 GFORRICH   NE8-0014 AGREGA RET0-SYMBOL-GANADOR Y    *
001900*                       RET0-NORMALIZED-RANGE PARA GET-HIGHEST-  *
002000*                       FOR-DAY.                                 *
002100******************************************************************
002200     05  NE8CRET0.
002300         10  RET0-COD-RET                 PIC X(02).
002400             88  RET0-88-OK                       VALUE '00'.
002500             88  RET0-88-COD-AVISO                VALUE '10'.
002600             88  RET0-88-COD-ERROR                VALUE '20'.
002700         10  RET0-PROGRAMA                PIC X(08).
002800         10  RET0-COD-ERROR                PIC X(07).
002900         10  RET0-VAR1-ERROR               PIC X(20).
003000         10  RET0-SYMBOL-GANADOR           PIC X(10).
003100         10  RET0-NORMALIZED-RANGE         PIC S9(07)V99
003200                                            COMP-3.
003300         10  RET0-RESULT-RECORD.
003400             15  RET0-RES-TIMESTAMP        PIC 9(13).
003500             15  RET0-RES-SYMBOL           PIC X(10).
003600             15  RET0-RES-PRICE            PIC S9(09)V9(08)
003700                                            COMP-3.
003800         10  FILLER                        PIC X(08).
