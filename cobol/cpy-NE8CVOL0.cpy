000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CVOL0.                                  *
000400*                                                                *
000500* DESCRIPCION: AREA DE COMUNICACION PARA LA TABLA DE RANGO       *
000600*              NORMALIZADO POR SIMBOLO (NORMALIZED-RANGE-RESULT).*
000700*              LA ARMA GET-HIGHEST-FOR-DAY, UNA FILA POR         *
000800*              SIMBOLO CON OBSERVACIONES EN EL DIA SOLICITADO.   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 85 POSICIONES.                           *
001300*           PREFIJO  : VOL0.                                    *
001400*                                                                *
001500******************************************************************
001600* 02/09/2024 GFORRICH   NE8-0014 VERSION INICIAL.                *
001700******************************************************************
001800     05  NE8CVOL0.
001900         10  VOL0-COUNT                   PIC 9(02) COMP.
002000         10  VOL0-ENTRY  OCCURS 5 TIMES
002100                         INDEXED BY VOL0-IX.
002200             15  VOL0-SYMBOL              PIC X(10).
002300             15  VOL0-NORMALIZED-RANGE    PIC S9(07)V99
002400                                           COMP-3.
002500         10  FILLER                       PIC X(08).
