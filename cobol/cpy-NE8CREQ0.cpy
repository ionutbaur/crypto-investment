000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE8CREQ0.                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE ENTRADA PARA LA RUTINA   *
000600*               DE ANALITICA DE CRIPTOMONEDA (NE8S0200).         *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 26 POSICIONES.                           *
001100*           PREFIJO  : REQ0.                                    *
001200*                                                                *
001300******************************************************************
001400* 14/03/2024 GFORRICH   NE8-0001 VERSION INICIAL. OPCIONES L/R/S.*
001500* 02/09/2024 GFORRICH   NE8-0014 AGREGA OPCION H (GET-HIGHEST-   *
001600*                       FOR-DAY) Y LOS CAMPOS DE DIA.            *
001700* 20/11/2024 GFORRICH   NE8-0027 AGREGA OPCION A (ADD-CRYPTO).   *
001800* 18/06/2025 RTORRES    NE8-0040 AGREGA REQ0-DIA-SOLICITADO-NUM  *
001900*                       PARA COMPARAR LA FECHA DE UN SOLO GOLPE. *
002000******************************************************************
002100     05  NE8CREQ0.
002200         10  REQ0-OPCION                  PIC X(01).
002300             88  REQ0-88-LOAD-ALL                 VALUE 'L'.
002400             88  REQ0-88-RANK-DESC                VALUE 'R'.
002500             88  REQ0-88-GET-STAT                 VALUE 'S'.
002600             88  REQ0-88-GET-HI-DAY               VALUE 'H'.
002700             88  REQ0-88-ADD-CRYPTO               VALUE 'A'.
002800         10  REQ0-SYMBOL                  PIC X(10).
002900         10  REQ0-STAT-TYPE               PIC X(01).
003000             88  REQ0-88-STAT-OLDEST              VALUE 'O'.
003100             88  REQ0-88-STAT-NEWEST              VALUE 'N'.
003200             88  REQ0-88-STAT-MIN                 VALUE 'I'.
003300             88  REQ0-88-STAT-MAX                 VALUE 'X'.
003400         10  REQ0-DIA-SOLICITADO.
003500             15  REQ0-DAY-YYYY            PIC 9(04).
003600             15  REQ0-DAY-MM              PIC 9(02).
003700             15  REQ0-DAY-DD              PIC 9(02).
003800         10  REQ0-DIA-SOLICITADO-NUM
003900                          REDEFINES REQ0-DIA-SOLICITADO
004000                                          PIC 9(08).
004100         10  FILLER                       PIC X(06).
