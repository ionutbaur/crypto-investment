000100******************************************************************
000200* PROGRAM NAME:    NE8B0100.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 18/02/1992 GFORRICH      NE8-0000 VERSION INICIAL DEL LOTE    *
000800*                          NOCTURNO DEL MONITOR DE PRECIOS POR  *
000900*                          INSTRUMENTO.                         *
001000* 14/08/1996 GFORRICH      NE8-0007 AGREGA EL PASO DE MAYOR      *
001100*                          VOLATILIDAD DEL DIA.                  *
001200* 09/12/1998 LPACHECO      NE8-0010 Y2K - SE CAMBIA EL ACCEPT   *
001300*                          FROM DATE (AANNMMDD, DOS DIGITOS DE  *
001400*                          ANIO) POR ACCEPT FROM DATE YYYYMMDD. *
001500* 14/03/2024 GFORRICH      NE8-0001 SE ADAPTA EL LOTE PARA       *
001600*                          CRIPTOMONEDA. REEMPLAZA LOS DOS       *
001700*                          ARCHIVOS DE INSTRUMENTOS POR LOS      *
001800*                          CINCO SIMBOLOS FIJOS DE NE8CSYM0 Y EL *
001900*                          ARCHIVO DE ENTRADA NE8FEED1.          *
002000* 02/09/2024 GFORRICH      NE8-0014 AGREGA LOS PASOS DE          *
002100*                          ESTADISTICA (NE8STAT1) Y DE MAYOR     *
002200*                          RANGO NORMALIZADO DEL DIA (NE8HIVL1).*
002300* 20/11/2024 GFORRICH      NE8-0027 AGREGA EL PASO DE ALTA DE    *
002400*                          COTIZACIONES (ADD-CRYPTO) A PARTIR    *
002500*                          DE NE8FEED1.                          *
002600* 11/01/2025 GFORRICH      NE8-0031 CORRIGE 2300-PASO-STAT PARA  *
002700*                          NO DETENER EL LOTE SI UN SIMBOLO NO   *
002800*                          TIENE OBSERVACIONES.                  *
002900******************************************************************
003000*                                                               *
003100*          I D E N T I F I C A T I O N  D I V I S I O N         *
003200*                                                               *
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  NE8B0100.
003600 AUTHOR. GUILLERMO FORRICH.
003700 INSTALLATION. IBM Z/OS.
003800 DATE-WRITTEN. FEBRERO 1992.
003900 DATE-COMPILED. ENERO 2025.
004000 SECURITY. CONFIDENTIAL.
004100*****************************************************************
004200*                                                               *
004300*             E N V I R O N M E N T   D I V I S I O N           *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700
004750 CONFIGURATION SECTION.
004760 SPECIAL-NAMES.
004770     CLASS NE8-CLASE-DIGITO  IS  '0' THRU '9'.
004780
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT NE8FEED1    ASSIGN       TO NE8FEED1
005500                        FILE STATUS  IS SW-FILE-STATUS.
005600     SELECT NE8RANK1    ASSIGN       TO NE8RANK1
005700                        FILE STATUS  IS SW-FILE-STATUS.
005800     SELECT NE8STAT1    ASSIGN       TO NE8STAT1
005900                        FILE STATUS  IS SW-FILE-STATUS.
006000     SELECT NE8HIVL1    ASSIGN       TO NE8HIVL1
006100                        FILE STATUS  IS SW-FILE-STATUS.
006200
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  NE8FEED1
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 54 CHARACTERS.
007300 01  NE8B-FEED-REC.
007400     05 FEED-LINE                  PIC X(50).
007500     05 FILLER                     PIC X(04).
007600
007700 FD  NE8RANK1
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 60 CHARACTERS.
008000 01  NE8B-RANK-REC.
008100     05 RANK-SEQ                   PIC 9(04).
008200     05 FILLER                     PIC X(01) VALUE SPACE.
008300     05 RANK-TIMESTAMP             PIC 9(13).
008400     05 FILLER                     PIC X(01) VALUE SPACE.
008500     05 RANK-SYMBOL                PIC X(10).
008600     05 FILLER                     PIC X(01) VALUE SPACE.
008700     05 RANK-PRICE-ED               PIC Z(8)9.99999999.
008800     05 FILLER                     PIC X(12).
008900
009000 FD  NE8STAT1
009100     RECORDING MODE IS F
009200     RECORD CONTAINS 62 CHARACTERS.
009300 01  NE8B-STAT-REC.
009400     05 STAT-SYMBOL                PIC X(10).
009500     05 FILLER                     PIC X(01) VALUE SPACE.
009600     05 STAT-TYPE                  PIC X(10).
009700     05 FILLER                     PIC X(01) VALUE SPACE.
009800     05 STAT-TIMESTAMP             PIC 9(13).
009900     05 FILLER                     PIC X(01) VALUE SPACE.
010000     05 STAT-PRICE-ED               PIC Z(8)9.99999999.
010100     05 FILLER                     PIC X(08).
010200
010300 FD  NE8HIVL1
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 44 CHARACTERS.
010600 01  NE8B-HIVL-REC.
010700     05 HIVL-DAY                   PIC X(10).
010800     05 FILLER                     PIC X(01) VALUE SPACE.
010900     05 HIVL-SYMBOL                PIC X(10).
011000     05 FILLER                     PIC X(01) VALUE SPACE.
011100     05 HIVL-NORM-RANGE-ED          PIC Z(7)9.99.
011200     05 FILLER                     PIC X(11).
011205
011210*****************************************************************
011220*   CHEQUEO DE LA FECHA ANTES DE GRABAR EL RENGLON DE NE8HIVL1.  *
011230*   HIVL-DAY LLEVA LOS 8 DIGITOS DE WS-CONTROL-DATE-NUM SEGUIDOS *
011240*   DE LOS DOS ESPACIOS DE SU FILLER (VER WS-CONTROL-DATE).      *
011250*****************************************************************
011260 01  WS-HIVL-DAY-CHK  REDEFINES  NE8B-HIVL-REC.
011270     05 CHK-HIVL-DAY-NUM           PIC 9(08).
011280     05 FILLER                     PIC X(36).
011300
011400 WORKING-STORAGE SECTION.
011500*****************************************************************
011600*                    DEFINICION DE CONSTANTES                   *
011700*****************************************************************
011800 01  CT-CONSTANTES.
011900     05 CT-RUTINA                  PIC X(08) VALUE 'NE8B0100'.
012000     05 CT-SUBRUTINA-ANALITICA     PIC X(08) VALUE 'NE8S0200'.
012100     05 FILLER                     PIC X(04) VALUE SPACE.
012200
012300 01  WS-NE8CSYM0-01.
012400     COPY NE8CSYM0.
012500
012600 01  WS-NE8CREQ0-01.
012700     COPY NE8CREQ0.
012800 01  WS-NE8CRET0-01.
012900     COPY NE8CRET0.
013000 01  WS-NE8CBAT0-01.
013100     COPY NE8CBAT0.
013200 01  WS-NE8CVOL0-01.
013300     COPY NE8CVOL0.
013400
013500*****************************************************************
013600*             FECHA DE CORRIDA (PARA GET-HIGHEST-FOR-DAY)       *
013700*****************************************************************
013800 01  WS-CONTROL-DATE.
013900     05 WS-CTL-YYYY                PIC 9(04).
014000     05 WS-CTL-MM                   PIC 9(02).
014100     05 WS-CTL-DD                   PIC 9(02).
014200     05 FILLER                     PIC X(02) VALUE SPACE.
014300 01  WS-CONTROL-DATE-NUM  REDEFINES WS-CONTROL-DATE PIC X(10).
014400
014500*****************************************************************
014600*          CHEQUEO DE ENCABEZADO DEL ARCHIVO DE ENTRADA         *
014700*****************************************************************
014800 01  WS-HEADER-CHECK  REDEFINES  NE8B-FEED-REC.
014900     05 HDR-WORD                   PIC X(09).
015000     05 FILLER                     PIC X(45).
015100
015200 01  WS-SWITCHES.
015300     05 SW-FILE-STATUS             PIC X(02) VALUE SPACE.
015400        88 FS-88-OK                             VALUE '00'.
015500        88 FS-88-EOF                             VALUE '10'.
015600     05 FILLER                     PIC X(06) VALUE SPACE.
015700
015720*     CONTADOR SUELTO, FUERA DE GRUPO, PARA LA TRAZA DE LINEAS *
015740*     LEIDAS DE NE8FEED1 (NO VIAJA EN NINGUNA AREA DE COM.).   *
015760 77  WS-FEED-LEIDOS                PIC 9(04) COMP VALUE 0.
015800 01  WS-VARIABLES.
016000     05 WS-FEED-AGREGADOS          PIC 9(04) COMP VALUE 0.
016100     05 WS-RANK-GRABADOS           PIC 9(04) COMP VALUE 0.
016200     05 WS-STAT-GRABADOS           PIC 9(04) COMP VALUE 0.
016300     05 WS-HIVL-GRABADOS           PIC 9(04) COMP VALUE 0.
016400     05 WS-PRIMER-RENGLON-SW        PIC X(01) VALUE 'S'.
016500        88 ES-PRIMER-RENGLON                   VALUE 'S'.
016600     05 FILLER                     PIC X(05) VALUE SPACE.
016700
016800*****************************************************************
016900*   AREA PARA ARMAR BAT0-PRICE (COMP-3) A PARTIR DEL TEXTO DEL  *
017000*   RENGLON DE NE8FEED1.  VER EL MISMO TRATAMIENTO EN           *
017100*   NE8S0300, PARRAFO 2130-PARSE-LINE.                           *
017200*****************************************************************
017300 01  WS-FEED-PRICE-WORK.
017400     05 WS-FP-PRICE-TEXT-LINE       PIC X(18).
017500     05 WS-FP-PRICE-INT-TEXT        PIC X(09).
017600     05 WS-FP-PRICE-DEC-TEXT        PIC X(08).
017700     05 WS-FP-PRICE-INT-TEXT-R      PIC X(09) JUSTIFIED RIGHT.
017800     05 WS-FP-PRICE-DEC-TEXT-R      PIC X(08) JUSTIFIED RIGHT.
017900     05 WS-FP-PRICE-EDIT-WHOLE      PIC 9(09).
018000     05 WS-FP-PRICE-EDIT-FRAC       PIC 9(08).
018100     05 FILLER                     PIC X(06) VALUE SPACE.
018200
018300*****************************************************************
018400*                                                               *
018500*              P R O C E D U R E   D I V I S I O N              *
018600*                                                               *
018700*****************************************************************
018800 PROCEDURE DIVISION.
018900
019000*****************************************************************
019100*                        0000-MAINLINE                          *
019200*****************************************************************
019300 0000-MAINLINE.
019400
019500     PERFORM 1000-START
019600        THRU 1000-START-EXIT
019700
019800     PERFORM 2000-PROCESS
019900        THRU 2000-PROCESS-EXIT
020000
020100     PERFORM 3000-END.
020200
020300*****************************************************************
020400*                         1000-START                            *
020500*****************************************************************
020600 1000-START.
020700
020800     OPEN INPUT  NE8FEED1
020900     OPEN OUTPUT NE8RANK1
021000     OPEN OUTPUT NE8STAT1
021100     OPEN OUTPUT NE8HIVL1
021200
021300     ACCEPT WS-CONTROL-DATE FROM DATE YYYYMMDD.
021400
021500 1000-START-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900*                       2000-PROCESS                            *
022000*****************************************************************
022100 2000-PROCESS.
022200
022300     PERFORM 2100-PASO-RANK
022400        THRU 2100-PASO-RANK-EXIT
022500
022600     PERFORM 2200-PASO-STAT
022700        THRU 2200-PASO-STAT-EXIT
022800
022900     PERFORM 2300-PASO-HIVL
023000        THRU 2300-PASO-HIVL-EXIT
023100
023200     PERFORM 2400-PASO-ADD
023300        THRU 2400-PASO-ADD-EXIT.
023400
023500 2000-PROCESS-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900*     2100-PASO-RANK - PIDE A NE8S0200 EL RANKING DESCENDENTE   *
024000*     Y LO VUELCA A NE8RANK1.                                    *
024100*****************************************************************
024200 2100-PASO-RANK.
024300
024400     SET REQ0-88-RANK-DESC          TO TRUE
024500     CALL CT-SUBRUTINA-ANALITICA USING WS-NE8CREQ0-01
024600                                       WS-NE8CRET0-01
024700                                       WS-NE8CBAT0-01
024800                                       WS-NE8CVOL0-01
024900
025000     IF RET0-88-OK
025100        PERFORM 2110-WRITE-RANK-ROW
025200           THRU 2110-WRITE-RANK-ROW-EXIT
025300           VARYING BAT0-IX FROM 1 BY 1
025400           UNTIL BAT0-IX GREATER THAN BAT0-COUNT
025500     ELSE
025600        DISPLAY CT-RUTINA ' ERROR EN RANK-NORMALIZED-DESC: '
025700                RET0-COD-ERROR ' ' RET0-VAR1-ERROR
025800     END-IF.
025900
026000 2100-PASO-RANK-EXIT.
026100     EXIT.
026200
026300 2110-WRITE-RANK-ROW.
026400
026500     ADD 1 TO WS-RANK-GRABADOS
026600     MOVE WS-RANK-GRABADOS          TO RANK-SEQ
026700     MOVE BAT0-TIMESTAMP(BAT0-IX)   TO RANK-TIMESTAMP
026800     MOVE BAT0-SYMBOL(BAT0-IX)      TO RANK-SYMBOL
026900     MOVE BAT0-PRICE(BAT0-IX)       TO RANK-PRICE-ED
027000     WRITE NE8B-RANK-REC.
027100
027200 2110-WRITE-RANK-ROW-EXIT.
027300     EXIT.
027400
027500*****************************************************************
027600*     2200-PASO-STAT - PARA CADA SIMBOLO FIJO Y CADA UNO DE     *
027700*     LOS CUATRO TIPOS DE ESTADISTICA, PIDE EL RESULTADO A      *
027800*     NE8S0200.  UN SIMBOLO SIN OBSERVACIONES NO DETIENE EL     *
027900*     LOTE, SOLO SE AVISA Y SE SIGUE CON EL SIGUIENTE.           *
028000*****************************************************************
028100 2200-PASO-STAT.
028200
028300     PERFORM 2210-STAT-ONE-SYMBOL
028400        THRU 2210-STAT-ONE-SYMBOL-EXIT
028500        VARYING SYM0-IX FROM 1 BY 1
028600        UNTIL SYM0-IX GREATER THAN 5.
028700
028800 2200-PASO-STAT-EXIT.
028900     EXIT.
029000
029100 2210-STAT-ONE-SYMBOL.
029200
029300     MOVE SYM0-CODE(SYM0-IX)        TO REQ0-SYMBOL
029400     SET REQ0-88-GET-STAT           TO TRUE
029500
029600     SET REQ0-88-STAT-OLDEST        TO TRUE
029700     PERFORM 2220-STAT-CALL-AND-WRITE
029800        THRU 2220-STAT-CALL-AND-WRITE-EXIT
029900
030000     SET REQ0-88-STAT-NEWEST        TO TRUE
030100     PERFORM 2220-STAT-CALL-AND-WRITE
030200        THRU 2220-STAT-CALL-AND-WRITE-EXIT
030300
030400     SET REQ0-88-STAT-MIN           TO TRUE
030500     PERFORM 2220-STAT-CALL-AND-WRITE
030600        THRU 2220-STAT-CALL-AND-WRITE-EXIT
030700
030800     SET REQ0-88-STAT-MAX           TO TRUE
030900     PERFORM 2220-STAT-CALL-AND-WRITE
031000        THRU 2220-STAT-CALL-AND-WRITE-EXIT.
031100
031200 2210-STAT-ONE-SYMBOL-EXIT.
031300     EXIT.
031400
031500 2220-STAT-CALL-AND-WRITE.
031600
031700     CALL CT-SUBRUTINA-ANALITICA USING WS-NE8CREQ0-01
031800                                       WS-NE8CRET0-01
031900                                       WS-NE8CBAT0-01
032000                                       WS-NE8CVOL0-01
032100
032200     IF RET0-88-OK
032300        ADD 1 TO WS-STAT-GRABADOS
032400        MOVE REQ0-SYMBOL            TO STAT-SYMBOL
032500        PERFORM 2230-STAT-MOVE-TYPE
032600           THRU 2230-STAT-MOVE-TYPE-EXIT
032700        MOVE RET0-RES-TIMESTAMP     TO STAT-TIMESTAMP
032800        MOVE RET0-RES-PRICE         TO STAT-PRICE-ED
032900        WRITE NE8B-STAT-REC
033000     ELSE
033100        DISPLAY CT-RUTINA ' AVISO EN GET-STATISTIC PARA '
033200                REQ0-SYMBOL ': ' RET0-VAR1-ERROR
033300     END-IF.
033400
033500 2220-STAT-CALL-AND-WRITE-EXIT.
033600     EXIT.
033700
033800 2230-STAT-MOVE-TYPE.
033900
034000     EVALUATE TRUE
034100        WHEN REQ0-88-STAT-OLDEST
034200             MOVE 'OLDEST'          TO STAT-TYPE
034300        WHEN REQ0-88-STAT-NEWEST
034400             MOVE 'NEWEST'          TO STAT-TYPE
034500        WHEN REQ0-88-STAT-MIN
034600             MOVE 'MIN'             TO STAT-TYPE
034700        WHEN REQ0-88-STAT-MAX
034800             MOVE 'MAX'             TO STAT-TYPE
034900     END-EVALUATE.
035000
035100 2230-STAT-MOVE-TYPE-EXIT.
035200     EXIT.
035300
035400*****************************************************************
035500*     2300-PASO-HIVL - SIMBOLO CON MAYOR RANGO NORMALIZADO EN   *
035600*     EL DIA DE CORRIDA.  SI NINGUN SIMBOLO TUVO OBSERVACIONES  *
035700*     ESE DIA, ES AVISO, NO SE GRABA RENGLON.                   *
035800*****************************************************************
035900 2300-PASO-HIVL.
036000
036100     MOVE WS-CTL-YYYY                TO REQ0-DAY-YYYY
036200     MOVE WS-CTL-MM                   TO REQ0-DAY-MM
036300     MOVE WS-CTL-DD                   TO REQ0-DAY-DD
036400     SET REQ0-88-GET-HI-DAY           TO TRUE
036500
036600     CALL CT-SUBRUTINA-ANALITICA USING WS-NE8CREQ0-01
036700                                       WS-NE8CRET0-01
036800                                       WS-NE8CBAT0-01
036900                                       WS-NE8CVOL0-01
037000
037100     IF RET0-88-OK
037150        MOVE WS-CONTROL-DATE-NUM       TO HIVL-DAY
037175        IF CHK-HIVL-DAY-NUM NOT NUMERIC
037180           DISPLAY CT-RUTINA
037185                   ' ERROR - FECHA DE CORRIDA NO NUMERICA, NO '
037190                   ' SE GRABA NE8HIVL1: ' HIVL-DAY
037195        ELSE
037200           ADD 1 TO WS-HIVL-GRABADOS
037400           MOVE RET0-SYMBOL-GANADOR       TO HIVL-SYMBOL
037500           MOVE RET0-NORMALIZED-RANGE     TO HIVL-NORM-RANGE-ED
037600           WRITE NE8B-HIVL-REC
037650        END-IF
037700     ELSE
037800        DISPLAY CT-RUTINA
037900                ' AVISO - SIN OBSERVACIONES PARA LA FECHA DE '
038000                ' CORRIDA EN GET-HIGHEST-FOR-DAY'
038100     END-IF.
038200
038300 2300-PASO-HIVL-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700*     2400-PASO-ADD - LEE NE8FEED1 (CSV DE COTIZACIONES A       *
038800*     AGREGAR, CON ENCABEZADO OPCIONAL) Y LO ENTREGA EN UN      *
038900*     SOLO LLAMADO DE ADD-CRYPTO A NE8S0200.                    *
039000*****************************************************************
039100 2400-PASO-ADD.
039200
039300     INITIALIZE WS-NE8CBAT0-01
039400
039500     PERFORM 2410-READ-FEED
039600        THRU 2410-READ-FEED-EXIT
039700        UNTIL FS-88-EOF
039800
039900     IF BAT0-COUNT GREATER THAN ZERO
040000        SET REQ0-88-ADD-CRYPTO       TO TRUE
040100        CALL CT-SUBRUTINA-ANALITICA USING WS-NE8CREQ0-01
040200                                          WS-NE8CRET0-01
040300                                          WS-NE8CBAT0-01
040400                                          WS-NE8CVOL0-01
040500        IF RET0-88-OK
040600           MOVE BAT0-COUNT            TO WS-FEED-AGREGADOS
040700        ELSE
040800           DISPLAY CT-RUTINA ' ERROR EN ADD-CRYPTO: '
040900                   RET0-COD-ERROR ' ' RET0-VAR1-ERROR
041000        END-IF
041100     END-IF.
041200
041300 2400-PASO-ADD-EXIT.
041400     EXIT.
041500
041600 2410-READ-FEED.
041700
041800     READ NE8FEED1
041900          AT END
042000          SET FS-88-EOF             TO TRUE
042100     END-READ
042200
042300     IF NOT FS-88-EOF
042400        IF ES-PRIMER-RENGLON
042500           AND HDR-WORD EQUAL TO 'timestamp'
042600           MOVE 'N' TO WS-PRIMER-RENGLON-SW
042700        ELSE
042800           PERFORM 2420-PARSE-FEED-LINE
042900              THRU 2420-PARSE-FEED-LINE-EXIT
043000           MOVE 'N' TO WS-PRIMER-RENGLON-SW
043100        END-IF
043200        ADD 1 TO WS-FEED-LEIDOS
043300     END-IF.
043400
043500 2410-READ-FEED-EXIT.
043600     EXIT.
043700
043800 2420-PARSE-FEED-LINE.
043900
044000     ADD 1 TO BAT0-COUNT
044100
044200     UNSTRING FEED-LINE  DELIMITED BY ','
044300        INTO BAT0-TIMESTAMP(BAT0-COUNT),
044400             BAT0-SYMBOL(BAT0-COUNT),
044500             WS-FP-PRICE-TEXT-LINE
044600
044700     UNSTRING WS-FP-PRICE-TEXT-LINE  DELIMITED BY '.'
044800        INTO WS-FP-PRICE-INT-TEXT, WS-FP-PRICE-DEC-TEXT
044900
045000     MOVE WS-FP-PRICE-INT-TEXT     TO WS-FP-PRICE-INT-TEXT-R
045100     MOVE WS-FP-PRICE-DEC-TEXT     TO WS-FP-PRICE-DEC-TEXT-R
045200     INSPECT WS-FP-PRICE-INT-TEXT-R
045300             REPLACING LEADING SPACE BY ZERO
045400     INSPECT WS-FP-PRICE-DEC-TEXT-R
045500             REPLACING LEADING SPACE BY ZERO
045550
045560     IF NOT (WS-FP-PRICE-INT-TEXT-R NE8-CLASE-DIGITO
045570         AND WS-FP-PRICE-DEC-TEXT-R NE8-CLASE-DIGITO)
045580        DISPLAY CT-RUTINA
045590                ' AVISO - PRECIO CON CARACTERES NO NUMERICOS '
045592                'EN NE8FEED1: ' WS-FP-PRICE-TEXT-LINE
045594     END-IF
045600
045700     MOVE WS-FP-PRICE-INT-TEXT-R   TO WS-FP-PRICE-EDIT-WHOLE
045800     MOVE WS-FP-PRICE-DEC-TEXT-R   TO WS-FP-PRICE-EDIT-FRAC
045900
046000     COMPUTE BAT0-PRICE(BAT0-COUNT) =
046100             WS-FP-PRICE-EDIT-WHOLE +
046200             (WS-FP-PRICE-EDIT-FRAC / 100000000).
046300
046400 2420-PARSE-FEED-LINE-EXIT.
046500     EXIT.
046600
046700*****************************************************************
046800*                           3000-END                            *
046900*****************************************************************
047000 3000-END.
047100
047200     CLOSE NE8FEED1
047300     CLOSE NE8RANK1
047400     CLOSE NE8STAT1
047500     CLOSE NE8HIVL1
047600
047700     DISPLAY CT-RUTINA ' RENGLONES LEIDOS DE NE8FEED1 : '
047800             WS-FEED-LEIDOS
047900     DISPLAY CT-RUTINA ' OBSERVACIONES AGREGADAS      : '
048000             WS-FEED-AGREGADOS
048100     DISPLAY CT-RUTINA ' RENGLONES GRABADOS NE8RANK1  : '
048200             WS-RANK-GRABADOS
048300     DISPLAY CT-RUTINA ' RENGLONES GRABADOS NE8STAT1  : '
048400             WS-STAT-GRABADOS
048500     DISPLAY CT-RUTINA ' RENGLONES GRABADOS NE8HIVL1  : '
048600             WS-HIVL-GRABADOS
048700
048800     STOP RUN.
