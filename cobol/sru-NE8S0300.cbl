000100******************************************************************
000200* PROGRAM NAME:    NE8S0300.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 09/05/1991 GFORRICH      NE8-0000 VERSION INICIAL DE LA       *
000800*                          RUTINA DE ACCESO AL ARCHIVO PLANO    *
000900*                          DE COTIZACIONES DIARIAS POR          *
001000*                          INSTRUMENTO (UN ARCHIVO POR CODIGO). *
001100* 22/07/1994 GFORRICH      NE8-0006 AGREGA MODO ESCRITURA       *
001200*                          (ANTES SOLO LEIA).                   *
001300* 03/11/1998 LPACHECO      NE8-0009 AMPLIA WS-FILE-PATH A       *
001400*                          CUATRO DIGITOS DE ANIO EN EL NOMBRE  *
001500*                          DE ARCHIVO (AHORRO AANNMMDD).        *
001600* 14/03/2024 GFORRICH      NE8-0001 SE ADAPTA EL MONITOR DE      *
001700*                          PRECIOS PARA SOPORTAR LOS SIMBOLOS   *
001800*                          DE CRIPTOMONEDA (_VALUES.CSV POR     *
001900*                          SIMBOLO). ABSORBE LA VIEJA RUTINA DE *
002000*                          SOLO-RESOLVER-RUTA (READER FACTORY), *
002100*                          QUE QUEDA RETIRADA DE ESTE PUNTO.     *
002200* 02/09/2024 GFORRICH      NE8-0014 SIN CAMBIOS EN ESTA RUTINA; *
002300*                          SOLO SE TOCO NE8S0200.               *
002400* 11/01/2025 GFORRICH      NE8-0031 CORRIGE WRITE-CSV PARA NO   *
002500*                          GRABAR EL RENGLON DE ENCABEZADO      *
002600*                          CUANDO EL ARCHIVO YA EXISTIA.         *
002700* 18/06/2025 RTORRES       NE8-0040 AGREGA CHEQUEO DE FORMA DE   *
002800*                          RENGLON (NE8S-LINE-COLS) ANTES DE     *
002900*                          HACER EL UNSTRING.                   *
003000******************************************************************
003100*                                                               *
003200*          I D E N T I F I C A T I O N  D I V I S I O N         *
003300*                                                               *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  NE8S0300.
003700 AUTHOR. GUILLERMO FORRICH.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. MAYO 1991.
004000 DATE-COMPILED. JUNIO 2025.
004100 SECURITY. CONFIDENTIAL.
004200*****************************************************************
004300*                                                               *
004400*             E N V I R O N M E N T   D I V I S I O N           *
004500*                                                               *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800
004850 CONFIGURATION SECTION.
004860 SPECIAL-NAMES.
004870     CLASS NE8-CLASE-DIGITO  IS  '0' THRU '9'.
004880
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT NE8S-SYM-FILE
005600                        ASSIGN       TO WS-FILE-PATH-FLAT
005700                        ORGANIZATION IS LINE SEQUENTIAL
005800                        FILE STATUS  IS WS-FILE-STATUS.
005900
006000*****************************************************************
006100*                                                               *
006200*                      D A T A   D I V I S I O N                *
006300*                                                               *
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  NE8S-SYM-FILE.
006800 01  NE8S-LINE-REC.
006900     05  LIN0-TEXT                    PIC X(50).
007000     05  FILLER                       PIC X(10).
007100
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400*                    DEFINICION DE CONSTANTES                   *
007500*****************************************************************
007600 01  CT-CONSTANTES.
007700     05 CT-RUTINA                  PIC X(08) VALUE 'NE8S0300'.
007800     05 CT-SUFIJO                  PIC X(11) VALUE '_VALUES.CSV'.
007900     05 CT-ENCABEZADO              PIC X(22)
008000                        VALUE 'timestamp,symbol,price'.
008100
008200*****************************************************************
008300*              DEFINICION DE LA RUTA DEL ARCHIVO                *
008400*                 (REEMPLAZA AL READER FACTORY)                 *
008500*****************************************************************
008600 01  WS-FILE-PATH.
008700     05 WS-PATH-DIR                PIC X(12)
008800                        VALUE '/NE8/CRYPTO/'.
008900     05 WS-PATH-SYMBOL              PIC X(10).
009000     05 WS-PATH-SUFFIX              PIC X(11).
009100 01  WS-FILE-PATH-FLAT  REDEFINES  WS-FILE-PATH  PIC X(33).
009200
009300*****************************************************************
009400*             CHEQUEO DE FORMA DEL RENGLON LEIDO                *
009500*****************************************************************
009600 01  NE8S-LINE-COLS     REDEFINES  NE8S-LINE-REC.
009700     05 COL-TIMESTAMP               PIC X(13).
009800     05 COL-COMMA-1                 PIC X(01).
009900     05 COL-REST                    PIC X(46).
010000
010100 01  WS-HEADER-CHECK    REDEFINES  NE8S-LINE-REC.
010200     05 HDR-WORD                    PIC X(09).
010300     05 FILLER                      PIC X(51).
010400
010500*****************************************************************
010600*                     DEFINICION DE VARIABLES                   *
010700*****************************************************************
010800 01  WS-SWITCHES.
010900     05 WS-FILE-STATUS              PIC X(02) VALUE SPACE.
011000        88 FS-88-OK                              VALUE '00'.
011100        88 FS-88-EOF                              VALUE '10'.
011200        88 FS-88-NOTFND                           VALUE '35'.
011300
011350*     CONTADOR SUELTO, FUERA DE GRUPO, PARA LA TRAZA DE LINEAS *
011360*     LEIDAS DE _VALUES.CSV (NO VIAJA EN NINGUNA AREA DE COM.). *
011370 77  WS-LINEAS-LEIDAS                PIC 9(04) COMP VALUE 0.
011400 01  WS-VARIABLES.
011600     05 WS-LINEAS-ESCRITAS          PIC 9(04) COMP VALUE 0.
011700     05 WS-PRIMER-RENGLON-SW        PIC X(01) VALUE 'S'.
011800        88 ES-PRIMER-RENGLON                      VALUE 'S'.
011900     05 WS-PRICE-INT-TEXT           PIC X(09).
012100     05 WS-PRICE-DEC-TEXT           PIC X(08).
012200     05 WS-PRICE-INT-TEXT-R         PIC X(09)  JUSTIFIED RIGHT.
012300     05 WS-PRICE-DEC-TEXT-R         PIC X(08)  JUSTIFIED RIGHT.
012400
012500 01  WS-PRICE-EDIT.
012600     05 WS-PRICE-EDIT-WHOLE         PIC 9(09).
012700     05 WS-PRICE-EDIT-FRAC          PIC 9(08).
012800
012900 01  WS-PRICE-TEXT-LINE             PIC X(33).
013000
013100*****************************************************************
013200*           TABLA DE SIMBOLOS FIJOS (VER NE8CSYM0)              *
013300*****************************************************************
013400 01  WS-NE8CSYM0-01.
013500     COPY NE8CSYM0.
013600
013700*****************************************************************
013800*                     DEFINICION DE LINKAGE                     *
013900*****************************************************************
014000 LINKAGE SECTION.
014100 01  WS-NE8CFOP0-01.
014200     COPY NE8CFOP0.
014300 01  WS-NE8CBAT0-01.
014400     COPY NE8CBAT0.
014500
014600*****************************************************************
014700*                                                               *
014800*              P R O C E D U R E   D I V I S I O N              *
014900*                                                               *
015000*****************************************************************
015100 PROCEDURE DIVISION USING WS-NE8CFOP0-01 WS-NE8CBAT0-01.
015200
015300*****************************************************************
015400*                        0000-MAINLINE                          *
015500*****************************************************************
015600 0000-MAINLINE.
015700
015800     PERFORM 1000-INICIO
015900        THRU 1000-INICIO-EXIT
016000
016100     PERFORM 2000-PROCESO
016200        THRU 2000-PROCESO-EXIT
016300
016400     PERFORM 3000-FIN.
016500
016600*****************************************************************
016700*                        1000-INICIO                            *
016800*****************************************************************
016900 1000-INICIO.
017000
017100     SET FOP0-88-OK               TO TRUE
017200     MOVE ZEROS                   TO WS-LINEAS-LEIDAS
017300                                      WS-LINEAS-ESCRITAS
017400
017500     PERFORM 1200-RESOLVE-PATH
017600        THRU 1200-RESOLVE-PATH-EXIT.
017700
017800 1000-INICIO-EXIT.
017900     EXIT.
018000
018100*****************************************************************
018200*                    1200-RESOLVE-PATH                          *
018300*                                                               *
018400*    BASE DIRECTORIO + SIMBOLO + SUFIJO FIJO '_VALUES.CSV'       *
018500*****************************************************************
018600 1200-RESOLVE-PATH.
018700
018800     PERFORM 9300-VALIDATE-SYMBOL
018900        THRU 9300-VALIDATE-SYMBOL-EXIT
019000
019100     IF NOT FOP0-88-ERROR
019200        MOVE FOP0-SYMBOL          TO WS-PATH-SYMBOL
019300        MOVE CT-SUFIJO            TO WS-PATH-SUFFIX
019400        MOVE WS-FILE-PATH-FLAT    TO FOP0-PATH
019500     END-IF.
019600
019700 1200-RESOLVE-PATH-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*                        2000-PROCESO                           *
020200*****************************************************************
020300 2000-PROCESO.
020400
020500     IF NOT FOP0-88-ERROR
020600        EVALUATE TRUE
020700           WHEN FOP0-88-READ-CSV
020800                PERFORM 2100-READ-CSV
020900                   THRU 2100-READ-CSV-EXIT
021000           WHEN FOP0-88-WRITE-CSV
021100                PERFORM 2200-WRITE-CSV
021200                   THRU 2200-WRITE-CSV-EXIT
021300           WHEN OTHER
021400                SET FOP0-88-ERROR  TO TRUE
021500        END-EVALUATE
021600     END-IF.
021700
021800 2000-PROCESO-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*                        2100-READ-CSV                          *
022300*                                                               *
022400*    LEE TODO EL _VALUES.CSV DEL SIMBOLO, SALTANDO EL            *
022500*    RENGLON DE ENCABEZADO SI EXISTE.  UN ARCHIVO QUE NO         *
022600*    EXISTE NO ES UN ERROR GRAVE (FOP0-88-NOTFND).               *
022700*****************************************************************
022800 2100-READ-CSV.
022900
023000     INITIALIZE WS-NE8CBAT0-01
023100     MOVE 'S' TO WS-PRIMER-RENGLON-SW
023200
023300     OPEN INPUT NE8S-SYM-FILE
023400
023500     EVALUATE TRUE
023600         WHEN FS-88-OK
023700              PERFORM 2110-READ-NEXT-LINE
023800                 THRU 2110-READ-NEXT-LINE-EXIT
023900              PERFORM 2120-READ-ALL-LINES
024000                 THRU 2120-READ-ALL-LINES-EXIT
024100                 UNTIL FS-88-EOF
024200              CLOSE NE8S-SYM-FILE
024300         WHEN OTHER
024400              SET FOP0-88-NOTFND  TO TRUE
024500     END-EVALUATE.
024600
024700 2100-READ-CSV-EXIT.
024800     EXIT.
024900
025000 2110-READ-NEXT-LINE.
025100
025200     READ NE8S-SYM-FILE
025300          AT END
025400          SET FS-88-EOF            TO TRUE
025500     END-READ.
025600
025700 2110-READ-NEXT-LINE-EXIT.
025800     EXIT.
025900
026000 2120-READ-ALL-LINES.
026100
026200     IF ES-PRIMER-RENGLON
026300        AND HDR-WORD EQUAL 'timestamp'
026400        MOVE 'N' TO WS-PRIMER-RENGLON-SW
026500     ELSE
026600        IF COL-COMMA-1 EQUAL ','
026700           PERFORM 2130-PARSE-LINE
026800              THRU 2130-PARSE-LINE-EXIT
026900        END-IF
027000        MOVE 'N' TO WS-PRIMER-RENGLON-SW
027100     END-IF
027200
027300     PERFORM 2110-READ-NEXT-LINE
027400        THRU 2110-READ-NEXT-LINE-EXIT.
027500
027600 2120-READ-ALL-LINES-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000*                    2130-PARSE-LINE                            *
028100*                                                               *
028200*    UNSTRING timestamp,symbol,price  EN UN RENGLON DE          *
028300*    NE8CBAT0.  EL PRECIO SE ARMA POR PARTE ENTERA Y             *
028400*    FRACCIONARIA PORQUE EL CAMPO INTERNO ES COMP-3.             *
028500*****************************************************************
028600 2130-PARSE-LINE.
028700
028800     ADD 1 TO BAT0-COUNT
028900
029000     UNSTRING LIN0-TEXT  DELIMITED BY ','
029100        INTO BAT0-TIMESTAMP(BAT0-COUNT),
029200             BAT0-SYMBOL(BAT0-COUNT),
029300             WS-PRICE-TEXT-LINE
029400
029500     UNSTRING WS-PRICE-TEXT-LINE  DELIMITED BY '.'
029600        INTO WS-PRICE-INT-TEXT, WS-PRICE-DEC-TEXT
029700
029800     MOVE WS-PRICE-INT-TEXT        TO WS-PRICE-INT-TEXT-R
029900     MOVE WS-PRICE-DEC-TEXT        TO WS-PRICE-DEC-TEXT-R
030000     INSPECT WS-PRICE-INT-TEXT-R
030100             REPLACING LEADING SPACE BY ZERO
030200     INSPECT WS-PRICE-DEC-TEXT-R
030300             REPLACING LEADING SPACE BY ZERO
030350
030360     IF NOT (WS-PRICE-INT-TEXT-R NE8-CLASE-DIGITO
030370         AND WS-PRICE-DEC-TEXT-R NE8-CLASE-DIGITO)
030380        DISPLAY CT-RUTINA
030390                ' AVISO - PRECIO CON CARACTERES NO NUMERICOS: '
030392                WS-PRICE-TEXT-LINE
030394     END-IF
030400
030500     MOVE WS-PRICE-INT-TEXT-R      TO WS-PRICE-EDIT-WHOLE
030600     MOVE WS-PRICE-DEC-TEXT-R      TO WS-PRICE-EDIT-FRAC
030700
030800     COMPUTE BAT0-PRICE(BAT0-COUNT) =
030900             WS-PRICE-EDIT-WHOLE + (WS-PRICE-EDIT-FRAC / 100000000)
031000
031100     ADD 1 TO WS-LINEAS-LEIDAS.
031200
031300 2130-PARSE-LINE-EXIT.
031400     EXIT.
031500
031600*****************************************************************
031700*                        2200-WRITE-CSV                         *
031800*                                                               *
031900*    SI EL ARCHIVO YA EXISTE, ABRE PARA AGREGAR Y NO ESCRIBE    *
032000*    ENCABEZADO.  SI NO EXISTE, LO CREA Y ESCRIBE EL             *
032100*    ENCABEZADO ANTES DE LOS RENGLONES.  RESPETA EL ORDEN        *
032200*    DE ENTRADA, NO REORDENA.                                    *
032300*****************************************************************
032400 2200-WRITE-CSV.
032500
032600     OPEN EXTEND NE8S-SYM-FILE
032700
032800     EVALUATE TRUE
032900         WHEN FS-88-OK
033000              CONTINUE
033100         WHEN OTHER
033200              OPEN OUTPUT NE8S-SYM-FILE
033300              MOVE CT-ENCABEZADO   TO LIN0-TEXT
033400              WRITE NE8S-LINE-REC
033500     END-EVALUATE
033600
033700     PERFORM 2210-WRITE-ALL-LINES
033800        THRU 2210-WRITE-ALL-LINES-EXIT
033900        VARYING BAT0-IX FROM 1 BY 1
034000        UNTIL BAT0-IX GREATER THAN BAT0-COUNT
034100
034200     CLOSE NE8S-SYM-FILE.
034300
034400 2200-WRITE-CSV-EXIT.
034500     EXIT.
034600
034700 2210-WRITE-ALL-LINES.
034800
034900     PERFORM 2220-BUILD-LINE
035000        THRU 2220-BUILD-LINE-EXIT
035100
035200     WRITE NE8S-LINE-REC
035300
035400     ADD 1 TO WS-LINEAS-ESCRITAS.
035500
035600 2210-WRITE-ALL-LINES-EXIT.
035700     EXIT.
035800
035900 2220-BUILD-LINE.
036000
036100     MOVE BAT0-PRICE(BAT0-IX)      TO WS-PRICE-EDIT-WHOLE
036200     COMPUTE WS-PRICE-EDIT-FRAC ROUNDED =
036300             (BAT0-PRICE(BAT0-IX) - WS-PRICE-EDIT-WHOLE)
036400             * 100000000
036500
036600     STRING BAT0-TIMESTAMP(BAT0-IX) DELIMITED BY SIZE
036700            ','                     DELIMITED BY SIZE
036800            BAT0-SYMBOL(BAT0-IX)    DELIMITED BY SPACE
036900            ','                     DELIMITED BY SIZE
037000            WS-PRICE-EDIT-WHOLE     DELIMITED BY SIZE
037100            '.'                     DELIMITED BY SIZE
037200            WS-PRICE-EDIT-FRAC      DELIMITED BY SIZE
037300            INTO LIN0-TEXT.
037400
037500 2220-BUILD-LINE-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900*                    9300-VALIDATE-SYMBOL                       *
038000*****************************************************************
038100 9300-VALIDATE-SYMBOL.
038200
038300     SET FOP0-88-ERROR  TO TRUE
038400     SET SYM0-IX        TO 1
038500
038600     SEARCH SYM0-CODE
038700        WHEN SYM0-CODE(SYM0-IX) EQUAL FOP0-SYMBOL
038800             SET FOP0-88-OK     TO TRUE
038900     END-SEARCH.
039000
039100 9300-VALIDATE-SYMBOL-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*                           3000-FIN                            *
039600*****************************************************************
039700 3000-FIN.
039800
039900     GOBACK.
