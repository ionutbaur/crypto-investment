000100******************************************************************
000200* PROGRAM NAME:    NE8S0200.                                    *
000300* ORIGINAL AUTHOR: GFORRICH.                                    *
000400*                                                                *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 09/05/1991 GFORRICH      NE8-0000 VERSION INICIAL. RUTINA DE  *
000800*                          SERVICIO DEL MONITOR DE PRECIOS POR  *
000900*                          INSTRUMENTO (MINIMO/MAXIMO/PRIMERO/  *
001000*                          ULTIMO DE UN ARCHIVO DE COTIZACION). *
001100* 22/07/1994 GFORRICH      NE8-0006 AGREGA SOPORTE DE ESCRITURA *
001200*                          A TRAVES DE NE8S0300.                *
001300* 03/11/1998 LPACHECO      NE8-0009 AMPLIA LAS CLAVES DE        *
001400*                          ARCHIVO A CUATRO DIGITOS DE ANIO.    *
001500* 14/03/2024 GFORRICH      NE8-0001 SE ADAPTA EL MONITOR PARA   *
001600*                          CRIPTOMONEDA. OPCIONES L (LOAD-ALL)  *
001700*                          Y R (RANK-NORMALIZED-DESC). FUSIONA  *
001800*                          LAS DOS RUTINAS DE SERVICIO DE       *
001900*                          CRIPTOMONEDA DUPLICADAS QUE TRAIA EL *
002000*                          PROYECTO ORIGINAL; DE ACA EN         *
002100*                          ADELANTE HAY UNA SOLA.               *
002200* 02/09/2024 GFORRICH      NE8-0014 AGREGA OPCION S (GET-        *
002300*                          STATISTIC) Y OPCION H (GET-HIGHEST-  *
002400*                          FOR-DAY).                             *
002500* 20/11/2024 GFORRICH      NE8-0027 AGREGA OPCION A (ADD-        *
002600*                          CRYPTO).                              *
002700* 11/01/2025 GFORRICH      NE8-0031 CORRIGE 2100-LOAD-ALL-       *
002800*                          CRYPTOS; UN SIMBOLO SIN ARCHIVO NO    *
002900*                          DEBE DETENER LA CARGA DE LOS DEMAS.   *
003000* 18/06/2025 RTORRES       NE8-0040 SIMPLIFICA LA COMPARACION DE *
003100*                          FECHA DE 2410-DAY-FILTER USANDO       *
003200*                          REQ0-DIA-SOLICITADO-NUM.              *
003300******************************************************************
003400*                                                               *
003500*          I D E N T I F I C A T I O N  D I V I S I O N         *
003600*                                                               *
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  NE8S0200.
004000 AUTHOR. GUILLERMO FORRICH.
004100 INSTALLATION. IBM Z/OS.
004200 DATE-WRITTEN. MAYO 1991.
004300 DATE-COMPILED. JUNIO 2025.
004400 SECURITY. CONFIDENTIAL.
004500*****************************************************************
004600*                                                               *
004700*             E N V I R O N M E N T   D I V I S I O N           *
004800*                                                               *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100
005150 CONFIGURATION SECTION.
005160 SPECIAL-NAMES.
005170     CLASS NE8-CLASE-DIGITO  IS  '0' THRU '9'.
005180
005600*****************************************************************
005700*                                                               *
005800*                      D A T A   D I V I S I O N                *
005900*                                                               *
006000*****************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*****************************************************************
006400*                    DEFINICION DE CONSTANTES                   *
006500*****************************************************************
006600 01  CT-CONSTANTES.
006700     05 CT-RUTINA                  PIC X(08) VALUE 'NE8S0200'.
006800     05 CT-SUBRUTINA-CSV           PIC X(08) VALUE 'NE8S0300'.
006900
007000*****************************************************************
007100*             TABLA DE SIMBOLOS FIJOS (VER NE8CSYM0)            *
007200*****************************************************************
007300 01  WS-NE8CSYM0-01.
007400     COPY NE8CSYM0.
007500
007600*****************************************************************
007700*           AREA DE COMUNICACION CON NE8S0300 (CSV)             *
007800*****************************************************************
007900 01  WS-NE8CFOP0-01.
008000     COPY NE8CFOP0.
008100
008200*****************************************************************
008300*       TABLA DE TRABAJO PARA EL LOTE DE UN SOLO SIMBOLO        *
008400*****************************************************************
008500 01  WS-SYM-BATCH.
008600     05 SBT0-COUNT                 PIC 9(04) COMP.
008700     05 SBT0-ENTRY  OCCURS 2500 TIMES
008800                     INDEXED BY SBT0-IX.
008900        10 SBT0-TIMESTAMP          PIC 9(13).
009000        10 SBT0-SYMBOL             PIC X(10).
009100        10 SBT0-PRICE              PIC S9(09)V9(08) COMP-3.
009200     05 FILLER                     PIC X(10).
009300
009400*****************************************************************
009500*     CONVERSION DE TIMESTAMP (MILISEGUNDOS EPOCH) A FECHA       *
009600*     CIVIL AAAA/MM/DD.  SE ASUME UTC = ZONA LOCAL DEL LOTE.     *
009700*****************************************************************
009800 01  WS-CIVIL-WORK.
009900     05 WS-TS-INPUT                 PIC 9(13) COMP.
010000     05 WS-EPOCH-DAYS              PIC S9(09) COMP.
010100     05 WS-CIVIL-Z                 PIC S9(09) COMP.
010200     05 WS-CIVIL-ERA                PIC S9(09) COMP.
010300     05 WS-CIVIL-DOE                PIC S9(09) COMP.
010400     05 WS-CIVIL-YOE                PIC S9(09) COMP.
010500     05 WS-CIVIL-DOY                PIC S9(09) COMP.
010600     05 WS-CIVIL-MP                 PIC S9(09) COMP.
010700     05 WS-CIVIL-T1                 PIC S9(09) COMP.
010800     05 WS-CIVIL-T2                 PIC S9(09) COMP.
010900     05 WS-CIVIL-T3                 PIC S9(09) COMP.
011000     05 WS-CIVIL-T4                 PIC S9(09) COMP.
011100     05 WS-CIVIL-T5                 PIC S9(09) COMP.
011200     05 WS-CIVIL-T6                 PIC S9(09) COMP.
011300
011400 01  WS-CIVIL-DATE-GRP.
011500     05 WS-CIVIL-Y                  PIC 9(04).
011600     05 WS-CIVIL-M                  PIC 9(02).
011700     05 WS-CIVIL-D                  PIC 9(02).
011800 01  WS-CIVIL-DATE-NUM  REDEFINES  WS-CIVIL-DATE-GRP PIC 9(08).
011900
012000*****************************************************************
012100*            ACUMULADORES PARA RANGO NORMALIZADO                *
012200*****************************************************************
012300 01  WS-CALC-WORK.
012400     05 WS-CALC-MIN-PRICE           PIC S9(09)V9(08) COMP-3.
012500     05 WS-CALC-MAX-PRICE           PIC S9(09)V9(08) COMP-3.
012600     05 WS-CALC-NORM-RANGE          PIC S9(07)V99 COMP-3.
012700     05 WS-COMBINED-NORM-RANGE      PIC S9(07)V99 COMP-3.
012800     05 WS-CALC-SW                  PIC X(01) VALUE 'N'.
012900        88 WS-88-CALC-ERROR                     VALUE 'E'.
013000
013020*     CONTADOR SUELTO, FUERA DE GRUPO, PARA LAS OBSERVACIONES   *
013040*     DEL DIA EN 2410-DAY-FILTER/2415-DAY-FILTER-ROW.           *
013060 77  WS-DAY-COUNT                  PIC 9(04) COMP.
013300
013400*****************************************************************
013500*         TABLA DE TRABAJO PARA EL ORDENAMIENTO EN TRES          *
013600*         PASADAS (2250-SORT-PASS)                               *
013700*****************************************************************
013800 01  WS-SORTED-BATCH.
013900     05 SRT0-COUNT                 PIC 9(04) COMP.
014000     05 SRT0-ENTRY  OCCURS 2500 TIMES
014100                     INDEXED BY SRT0-IX.
014200        10 SRT0-TIMESTAMP          PIC 9(13).
014300        10 SRT0-SYMBOL             PIC X(10).
014400        10 SRT0-PRICE              PIC S9(09)V9(08) COMP-3.
014500     05 FILLER                     PIC X(10).
014600
014700 01  WS-VARIABLES.
014800     05 WS-PASADA                  PIC 9(01) COMP.
014900     05 WS-COPY-IX                 PIC S9(04) COMP.
015000     05 WS-STAT-FOUND-SW           PIC X(01) VALUE 'N'.
015100        88 WS-88-STAT-FOUND                   VALUE 'S'.
015200
015300*****************************************************************
015400*                     DEFINICION DE LINKAGE                     *
015500*****************************************************************
015600 LINKAGE SECTION.
015700 01  WS-NE8CREQ0-01.
015800     COPY NE8CREQ0.
015900 01  WS-NE8CRET0-01.
016000     COPY NE8CRET0.
016100 01  WS-NE8CBAT0-01.
016200     COPY NE8CBAT0.
016300 01  WS-NE8CVOL0-01.
016400     COPY NE8CVOL0.
016405
016410*****************************************************************
016420*   ASOMA EL PRIMER RENGLON DEL LOTE RECIBIDO, PARA LA TRAZA DE *
016430*   ARRANQUE DE 2500-ADD-CRYPTO (NO TOCA EL RESTO DE LA TABLA). *
016440*****************************************************************
016450 01  WS-BAT0-FIRST-ROW  REDEFINES  WS-NE8CBAT0-01.
016460     05 FILLER                     PIC 9(04) COMP.
016470     05 FIRST-ROW-TIMESTAMP         PIC 9(13).
016480     05 FIRST-ROW-SYMBOL            PIC X(10).
016490     05 FILLER                     PIC S9(09)V9(08) COMP-3.
016492     05 FILLER                     PIC X(79978).
016493
016494*****************************************************************
016496*   ASOMA EL SIMBOLO DEL PRIMER RENGLON DE LA TABLA DE RANGO     *
016498*   NORMALIZADO, PARA LA TRAZA DE 2400-GET-HIGHEST-FOR-DAY.      *
016499*****************************************************************
016500 01  WS-VOL0-LEAD  REDEFINES  WS-NE8CVOL0-01.
016510     05 FILLER                     PIC 9(02) COMP.
016520     05 LEAD-VOL0-SYMBOL            PIC X(10).
016530     05 FILLER                     PIC X(73).
016540
016600*****************************************************************
016700*                                                               *
016800*              P R O C E D U R E   D I V I S I O N              *
016900*                                                               *
017000*****************************************************************
017100 PROCEDURE DIVISION USING WS-NE8CREQ0-01 WS-NE8CRET0-01
017200                           WS-NE8CBAT0-01 WS-NE8CVOL0-01.
017300
017400*****************************************************************
017500*                        0000-MAINLINE                          *
017600*****************************************************************
017700 0000-MAINLINE.
017800
017900     PERFORM 1000-INICIO
018000        THRU 1000-INICIO-EXIT
018100
018200     PERFORM 2000-PROCESO
018300        THRU 2000-PROCESO-EXIT
018400
018500     PERFORM 3000-FIN.
018600
018700*****************************************************************
018800*                        1000-INICIO                            *
018900*****************************************************************
019000 1000-INICIO.
019100
019200     INITIALIZE WS-NE8CRET0-01
019300     SET RET0-88-OK               TO TRUE
019400     MOVE CT-RUTINA                TO RET0-PROGRAMA.
019500
019600 1000-INICIO-EXIT.
019700     EXIT.
019800
019900*****************************************************************
020000*                        2000-PROCESO                           *
020100*****************************************************************
020200 2000-PROCESO.
020300
020400     EVALUATE TRUE
020500        WHEN REQ0-88-LOAD-ALL
020600             PERFORM 2100-LOAD-ALL-CRYPTOS
020700                THRU 2100-LOAD-ALL-CRYPTOS-EXIT
020800        WHEN REQ0-88-RANK-DESC
020900             PERFORM 2200-RANK-NORMALIZED-DESC
021000                THRU 2200-RANK-NORMALIZED-DESC-EXIT
021100        WHEN REQ0-88-GET-STAT
021200             PERFORM 2300-GET-STATISTIC
021300                THRU 2300-GET-STATISTIC-EXIT
021400        WHEN REQ0-88-GET-HI-DAY
021500             PERFORM 2400-GET-HIGHEST-FOR-DAY
021600                THRU 2400-GET-HIGHEST-FOR-DAY-EXIT
021700        WHEN REQ0-88-ADD-CRYPTO
021800             PERFORM 2500-ADD-CRYPTO
021900                THRU 2500-ADD-CRYPTO-EXIT
022000        WHEN OTHER
022100             SET RET0-88-COD-ERROR  TO TRUE
022200             MOVE 'NE8-901'         TO RET0-COD-ERROR
022300             MOVE 'OPCION DESCONOCIDA' TO RET0-VAR1-ERROR
022400     END-EVALUATE.
022500
022600 2000-PROCESO-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000*                2100-LOAD-ALL-CRYPTOS                          *
023100*                                                               *
023200*     RECORRE LOS CINCO SIMBOLOS FIJOS EN EL ORDEN DE NE8CSYM0  *
023300*     Y ACUMULA TODAS LAS OBSERVACIONES EN NE8CBAT0.  UN        *
023400*     SIMBOLO SIN ARCHIVO SE SALTA Y NO ES UN ERROR.            *
023500*****************************************************************
023600 2100-LOAD-ALL-CRYPTOS.
023700
023800     INITIALIZE WS-NE8CBAT0-01
023900
024000     PERFORM 2110-LOAD-ONE-SYMBOL
024100        THRU 2110-LOAD-ONE-SYMBOL-EXIT
024200        VARYING SYM0-IX FROM 1 BY 1
024300        UNTIL SYM0-IX GREATER THAN 5.
024400
024500 2100-LOAD-ALL-CRYPTOS-EXIT.
024600     EXIT.
024700
024800 2110-LOAD-ONE-SYMBOL.
024900
025000     MOVE SYM0-CODE(SYM0-IX)       TO FOP0-SYMBOL
025100     SET FOP0-88-READ-CSV          TO TRUE
025200
025300     CALL CT-SUBRUTINA-CSV USING WS-NE8CFOP0-01 WS-SYM-BATCH
025400
025500     IF FOP0-88-OK
025600        PERFORM 2120-APPEND-SYM-BATCH
025700           THRU 2120-APPEND-SYM-BATCH-EXIT
025800     ELSE
025900        DISPLAY CT-RUTINA ' AVISO - SIMBOLO SIN DATOS: '
026000                FOP0-SYMBOL
026100     END-IF.
026200
026300 2110-LOAD-ONE-SYMBOL-EXIT.
026400     EXIT.
026500
026600 2120-APPEND-SYM-BATCH.
026700
026800     PERFORM 2130-APPEND-ONE-ROW
026900        THRU 2130-APPEND-ONE-ROW-EXIT
027000        VARYING SBT0-IX FROM 1 BY 1
027100        UNTIL SBT0-IX GREATER THAN SBT0-COUNT.
027200
027300 2120-APPEND-SYM-BATCH-EXIT.
027400     EXIT.
027500
027600 2130-APPEND-ONE-ROW.
027700
027800     ADD 1 TO BAT0-COUNT
027900     MOVE SBT0-TIMESTAMP(SBT0-IX)  TO BAT0-TIMESTAMP(BAT0-COUNT)
028000     MOVE SBT0-SYMBOL(SBT0-IX)     TO BAT0-SYMBOL(BAT0-COUNT)
028100     MOVE SBT0-PRICE(SBT0-IX)      TO BAT0-PRICE(BAT0-COUNT).
028200
028300 2130-APPEND-ONE-ROW-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700*              2200-RANK-NORMALIZED-DESC                        *
028800*                                                               *
028900*     ESTE ES EL RANKING "CONOCIDO" DEL SISTEMA VIEJO: SACA     *
029000*     UN SOLO VALOR DE RANGO NORMALIZADO PARA TODO EL LOTE       *
029100*     COMBINADO Y ORDENA DESCENDENTE COMPARANDO EL PRECIO DE     *
029200*     CADA RENGLON CONTRA ESE MISMO VALOR FIJO, NO CONTRA EL    *
029300*     PRECIO DE LOS DEMAS RENGLONES.  NO SE CORRIGE PORQUE ASI  *
029400*     QUEDO DOCUMENTADO QUE LO QUIERE EL NEGOCIO.                *
029500*****************************************************************
029600 2200-RANK-NORMALIZED-DESC.
029700
029800     PERFORM 2100-LOAD-ALL-CRYPTOS
029900        THRU 2100-LOAD-ALL-CRYPTOS-EXIT
030000
030100     IF BAT0-COUNT EQUAL ZERO
030200        SET RET0-88-COD-ERROR      TO TRUE
030300        MOVE 'NE8-910'             TO RET0-COD-ERROR
030400        MOVE 'SIN OBSERVACIONES PARA RANKEAR' TO RET0-VAR1-ERROR
030500     ELSE
030600        MOVE BAT0-PRICE(1)         TO WS-CALC-MIN-PRICE
030700                                      WS-CALC-MAX-PRICE
030800        PERFORM 2210-SCAN-MINMAX
030900           THRU 2210-SCAN-MINMAX-EXIT
031000           VARYING BAT0-IX FROM 2 BY 1
031100           UNTIL BAT0-IX GREATER THAN BAT0-COUNT
031200
031300        PERFORM 9100-CALC-NORM-RANGE
031400           THRU 9100-CALC-NORM-RANGE-EXIT
031500
031600        IF WS-88-CALC-ERROR
031700           SET RET0-88-COD-ERROR   TO TRUE
031800           MOVE 'NE8-911'          TO RET0-COD-ERROR
031900           MOVE 'PRECIO MINIMO EN CERO' TO RET0-VAR1-ERROR
032000        ELSE
032100           MOVE WS-CALC-NORM-RANGE TO WS-COMBINED-NORM-RANGE
032200           PERFORM 2250-SORT-PASS
032300              THRU 2250-SORT-PASS-EXIT
032400        END-IF
032500     END-IF.
032600
032700 2200-RANK-NORMALIZED-DESC-EXIT.
032800     EXIT.
032900
033000 2210-SCAN-MINMAX.
033100
033200     IF BAT0-PRICE(BAT0-IX) LESS THAN WS-CALC-MIN-PRICE
033300        MOVE BAT0-PRICE(BAT0-IX)   TO WS-CALC-MIN-PRICE
033400     END-IF
033500     IF BAT0-PRICE(BAT0-IX) GREATER THAN WS-CALC-MAX-PRICE
033600        MOVE BAT0-PRICE(BAT0-IX)   TO WS-CALC-MAX-PRICE
033700     END-IF.
033800
033900 2210-SCAN-MINMAX-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*    2250-SORT-PASS - PARTICION EN TRES PASADAS SEGUN EL         *
034400*    RESULTADO DE COMPARAR CADA PRECIO CONTRA EL RANGO           *
034500*    NORMALIZADO UNICO (WS-COMBINED-NORM-RANGE).  EN GENERAL     *
034600*    EL PRECIO EN DOLARES ES MUCHO MAYOR QUE EL RANGO             *
034700*    NORMALIZADO, ASI QUE CASI TODO CAE EN LA PRIMERA PASADA     *
034800*    EN SU ORDEN DE CARGA ORIGINAL.  ES EL COMPORTAMIENTO        *
034900*    DOCUMENTADO, NO UN DEFECTO A CORREGIR.                      *
035000*****************************************************************
035100 2250-SORT-PASS.
035200
035300     MOVE ZERO                     TO SRT0-COUNT
035400
035500     PERFORM 2260-SORT-ONE-PASS
035600        THRU 2260-SORT-ONE-PASS-EXIT
035700        VARYING WS-PASADA FROM 1 BY 1
035800        UNTIL WS-PASADA GREATER THAN 3
035900
036000     MOVE SRT0-COUNT                TO BAT0-COUNT
036100     PERFORM 2270-COPY-BACK
036200        THRU 2270-COPY-BACK-EXIT
036300        VARYING WS-COPY-IX FROM 1 BY 1
036400        UNTIL WS-COPY-IX GREATER THAN BAT0-COUNT.
036500
036600 2250-SORT-PASS-EXIT.
036700     EXIT.
036800
036900 2260-SORT-ONE-PASS.
037000
037100     PERFORM 2265-SORT-TEST-ONE-ROW
037200        THRU 2265-SORT-TEST-ONE-ROW-EXIT
037300        VARYING BAT0-IX FROM 1 BY 1
037400        UNTIL BAT0-IX GREATER THAN BAT0-COUNT.
037500
037600 2260-SORT-ONE-PASS-EXIT.
037700     EXIT.
037800
037900 2265-SORT-TEST-ONE-ROW.
038000
038100     EVALUATE WS-PASADA
038200        WHEN 1
038300             IF BAT0-PRICE(BAT0-IX) GREATER THAN
038400                WS-COMBINED-NORM-RANGE
038500                PERFORM 2280-ADD-SORTED-ROW
038600                   THRU 2280-ADD-SORTED-ROW-EXIT
038700             END-IF
038800        WHEN 2
038900             IF BAT0-PRICE(BAT0-IX) EQUAL
039000                WS-COMBINED-NORM-RANGE
039100                PERFORM 2280-ADD-SORTED-ROW
039200                   THRU 2280-ADD-SORTED-ROW-EXIT
039300             END-IF
039400        WHEN 3
039500             IF BAT0-PRICE(BAT0-IX) LESS THAN
039600                WS-COMBINED-NORM-RANGE
039700                PERFORM 2280-ADD-SORTED-ROW
039800                   THRU 2280-ADD-SORTED-ROW-EXIT
039900             END-IF
040000     END-EVALUATE.
040100
040200 2265-SORT-TEST-ONE-ROW-EXIT.
040300     EXIT.
040400
040500 2280-ADD-SORTED-ROW.
040600
040700     ADD 1 TO SRT0-COUNT
040800     MOVE BAT0-TIMESTAMP(BAT0-IX)  TO SRT0-TIMESTAMP(SRT0-COUNT)
040900     MOVE BAT0-SYMBOL(BAT0-IX)     TO SRT0-SYMBOL(SRT0-COUNT)
041000     MOVE BAT0-PRICE(BAT0-IX)      TO SRT0-PRICE(SRT0-COUNT).
041100
041200 2280-ADD-SORTED-ROW-EXIT.
041300     EXIT.
041400
041500 2270-COPY-BACK.
041600
041700     MOVE SRT0-TIMESTAMP(WS-COPY-IX) TO BAT0-TIMESTAMP(WS-COPY-IX)
041800     MOVE SRT0-SYMBOL(WS-COPY-IX)    TO BAT0-SYMBOL(WS-COPY-IX)
041900     MOVE SRT0-PRICE(WS-COPY-IX)     TO BAT0-PRICE(WS-COPY-IX).
042000
042100 2270-COPY-BACK-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                   2300-GET-STATISTIC                          *
042600*                                                               *
042700*     BUSCA, DENTRO DE UN SOLO SIMBOLO, EL RENGLON MAS VIEJO,   *
042800*     MAS NUEVO, DE PRECIO MINIMO O DE PRECIO MAXIMO.  EN CASO  *
042900*     DE EMPATE GANA SIEMPRE EL PRIMERO QUE SE ENCUENTRA, EL    *
043000*     RENGLON NUNCA SE REEMPLAZA POR UN EMPATE POSTERIOR.       *
043100*****************************************************************
043200 2300-GET-STATISTIC.
043300
043350     IF  NOT REQ0-88-STAT-OLDEST
043360     AND NOT REQ0-88-STAT-NEWEST
043370     AND NOT REQ0-88-STAT-MIN
043380     AND NOT REQ0-88-STAT-MAX
043390        SET RET0-88-COD-ERROR      TO TRUE
043393        MOVE 'NE8-925'             TO RET0-COD-ERROR
043396        MOVE 'TIPO DE ESTADISTICA NO SOPORTADO' TO RET0-VAR1-ERROR
043397     ELSE
043400        MOVE REQ0-SYMBOL              TO FOP0-SYMBOL
043500        SET FOP0-88-READ-CSV          TO TRUE
043600        CALL CT-SUBRUTINA-CSV USING WS-NE8CFOP0-01 WS-SYM-BATCH
043700
043800        IF NOT FOP0-88-OK OR SBT0-COUNT EQUAL ZERO
043900           SET RET0-88-COD-ERROR      TO TRUE
044000           MOVE 'NE8-920'             TO RET0-COD-ERROR
044100           MOVE 'SIMBOLO SIN OBSERVACIONES' TO RET0-VAR1-ERROR
044200        ELSE
044300           SET WS-88-STAT-FOUND       TO FALSE
044400           MOVE SBT0-TIMESTAMP(1)     TO RET0-RES-TIMESTAMP
044500           MOVE SBT0-SYMBOL(1)        TO RET0-RES-SYMBOL
044600           MOVE SBT0-PRICE(1)         TO RET0-RES-PRICE
044700
044800           PERFORM 2310-STAT-SCAN-ROW
044900              THRU 2310-STAT-SCAN-ROW-EXIT
045000              VARYING SBT0-IX FROM 2 BY 1
045100              UNTIL SBT0-IX GREATER THAN SBT0-COUNT
045200
045300           SET RET0-88-OK             TO TRUE
045350        END-IF
045400     END-IF.
045500
045600 2300-GET-STATISTIC-EXIT.
045700     EXIT.
045800
045900 2310-STAT-SCAN-ROW.
046000
046100     EVALUATE TRUE
046200        WHEN REQ0-88-STAT-OLDEST
046300             IF SBT0-TIMESTAMP(SBT0-IX) LESS THAN
046400                RET0-RES-TIMESTAMP
046500                PERFORM 2320-STAT-TAKE-ROW
046600                   THRU 2320-STAT-TAKE-ROW-EXIT
046700             END-IF
046800        WHEN REQ0-88-STAT-NEWEST
046900             IF SBT0-TIMESTAMP(SBT0-IX) GREATER THAN
047000                RET0-RES-TIMESTAMP
047100                PERFORM 2320-STAT-TAKE-ROW
047200                   THRU 2320-STAT-TAKE-ROW-EXIT
047300             END-IF
047400        WHEN REQ0-88-STAT-MIN
047500             IF SBT0-PRICE(SBT0-IX) LESS THAN RET0-RES-PRICE
047600                PERFORM 2320-STAT-TAKE-ROW
047700                   THRU 2320-STAT-TAKE-ROW-EXIT
047800             END-IF
047900        WHEN REQ0-88-STAT-MAX
048000             IF SBT0-PRICE(SBT0-IX) GREATER THAN RET0-RES-PRICE
048100                PERFORM 2320-STAT-TAKE-ROW
048200                   THRU 2320-STAT-TAKE-ROW-EXIT
048300             END-IF
048400     END-EVALUATE.
048500
048600 2310-STAT-SCAN-ROW-EXIT.
048700     EXIT.
048800
048900 2320-STAT-TAKE-ROW.
049000
049100     MOVE SBT0-TIMESTAMP(SBT0-IX)  TO RET0-RES-TIMESTAMP
049200     MOVE SBT0-SYMBOL(SBT0-IX)     TO RET0-RES-SYMBOL
049300     MOVE SBT0-PRICE(SBT0-IX)      TO RET0-RES-PRICE.
049400
049500 2320-STAT-TAKE-ROW-EXIT.
049600     EXIT.
049700
049800*****************************************************************
049900*               2400-GET-HIGHEST-FOR-DAY                        *
050000*                                                               *
050100*     PARA EL DIA PEDIDO, CALCULA EL RANGO NORMALIZADO DE CADA  *
050200*     SIMBOLO USANDO SOLO LAS OBSERVACIONES DE ESE DIA, Y       *
050300*     DEVUELVE EL SIMBOLO CON EL RANGO MAS ALTO.  UN SIMBOLO    *
050400*     SIN OBSERVACIONES ESE DIA SE SALTA.  SI NINGUN SIMBOLO    *
050500*     TIENE OBSERVACIONES ESE DIA, ES AVISO, NO ERROR.          *
050600*****************************************************************
050700 2400-GET-HIGHEST-FOR-DAY.
050800
050850     IF NOT REQ0-DIA-SOLICITADO-NUM NE8-CLASE-DIGITO
050860        SET RET0-88-COD-ERROR      TO TRUE
050870        MOVE 'NE8-935'             TO RET0-COD-ERROR
050880        MOVE 'DIA SOLICITADO NO NUMERICO' TO RET0-VAR1-ERROR
050885     ELSE
050900        MOVE ZERO                     TO VOL0-COUNT
051000
051100        PERFORM 2420-DAY-ONE-SYMBOL
051200           THRU 2420-DAY-ONE-SYMBOL-EXIT
051300           VARYING SYM0-IX FROM 1 BY 1
051400           UNTIL SYM0-IX GREATER THAN 5
051500
051600        IF VOL0-COUNT EQUAL ZERO
051700           SET RET0-88-COD-AVISO      TO TRUE
051800           MOVE 'NE8-930'             TO RET0-COD-ERROR
051900           MOVE 'SIN OBSERVACIONES EN ESE DIA' TO RET0-VAR1-ERROR
051950        ELSE
051960           DISPLAY CT-RUTINA
051970                   ' TABLA DE RANGO NORMALIZADO ARMADA, '
051980                   'PRIMER SIMBOLO: ' LEAD-VOL0-SYMBOL
052100           PERFORM 2450-PICK-HIGHEST
052200              THRU 2450-PICK-HIGHEST-EXIT
052300           SET RET0-88-OK             TO TRUE
052350        END-IF
052400     END-IF.
052500
052600 2400-GET-HIGHEST-FOR-DAY-EXIT.
052700     EXIT.
052800
052900 2420-DAY-ONE-SYMBOL.
053000
053100     MOVE SYM0-CODE(SYM0-IX)       TO FOP0-SYMBOL
053200     SET FOP0-88-READ-CSV          TO TRUE
053300     CALL CT-SUBRUTINA-CSV USING WS-NE8CFOP0-01 WS-SYM-BATCH
053400
053500     IF FOP0-88-OK
053600        PERFORM 2410-DAY-FILTER
053700           THRU 2410-DAY-FILTER-EXIT
053800        IF WS-DAY-COUNT GREATER THAN ZERO
053900           PERFORM 9100-CALC-NORM-RANGE
054000              THRU 9100-CALC-NORM-RANGE-EXIT
054100           IF NOT WS-88-CALC-ERROR
054200              ADD 1 TO VOL0-COUNT
054300              MOVE SYM0-CODE(SYM0-IX) TO VOL0-SYMBOL(VOL0-COUNT)
054400              MOVE WS-CALC-NORM-RANGE
054500                                  TO VOL0-NORMALIZED-RANGE
054600                                     (VOL0-COUNT)
054700           END-IF
054800        END-IF
054900     END-IF.
055000
055100 2420-DAY-ONE-SYMBOL-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500*     2410-DAY-FILTER - ACUMULA MINIMO/MAXIMO DE LAS            *
055600*     OBSERVACIONES DEL SIMBOLO QUE CAEN EN EL DIA PEDIDO.       *
055700*****************************************************************
055800 2410-DAY-FILTER.
055900
056000     MOVE ZERO                     TO WS-DAY-COUNT
056100
056200     PERFORM 2415-DAY-FILTER-ROW
056300        THRU 2415-DAY-FILTER-ROW-EXIT
056400        VARYING SBT0-IX FROM 1 BY 1
056500        UNTIL SBT0-IX GREATER THAN SBT0-COUNT.
056600
056700 2410-DAY-FILTER-EXIT.
056800     EXIT.
056900
057000 2415-DAY-FILTER-ROW.
057100
057200     MOVE SBT0-TIMESTAMP(SBT0-IX)  TO WS-TS-INPUT
057300     PERFORM 9200-TS-TO-DATE
057400        THRU 9200-TS-TO-DATE-EXIT
057500
057600     IF WS-CIVIL-DATE-NUM EQUAL REQ0-DIA-SOLICITADO-NUM
057700        ADD 1 TO WS-DAY-COUNT
057800        IF WS-DAY-COUNT EQUAL 1
057900           MOVE SBT0-PRICE(SBT0-IX) TO WS-CALC-MIN-PRICE
058000                                        WS-CALC-MAX-PRICE
058100        ELSE
058200           IF SBT0-PRICE(SBT0-IX) LESS THAN WS-CALC-MIN-PRICE
058300              MOVE SBT0-PRICE(SBT0-IX) TO WS-CALC-MIN-PRICE
058400           END-IF
058500           IF SBT0-PRICE(SBT0-IX) GREATER THAN WS-CALC-MAX-PRICE
058600              MOVE SBT0-PRICE(SBT0-IX) TO WS-CALC-MAX-PRICE
058700           END-IF
058800        END-IF
058900     END-IF.
059000
059100 2415-DAY-FILTER-ROW-EXIT.
059200     EXIT.
059300
059400*****************************************************************
059500*     2450-PICK-HIGHEST - EL PRIMER MAXIMO ENCONTRADO GANA      *
059600*     LOS EMPATES.                                                *
059700*****************************************************************
059800 2450-PICK-HIGHEST.
059900
060000     SET VOL0-IX                   TO 1
060100     MOVE VOL0-SYMBOL(1)           TO RET0-SYMBOL-GANADOR
060200     MOVE VOL0-NORMALIZED-RANGE(1) TO RET0-NORMALIZED-RANGE
060300
060400     PERFORM 2460-PICK-HIGHEST-ROW
060500        THRU 2460-PICK-HIGHEST-ROW-EXIT
060600        VARYING VOL0-IX FROM 2 BY 1
060700        UNTIL VOL0-IX GREATER THAN VOL0-COUNT.
060800
060900 2450-PICK-HIGHEST-EXIT.
061000     EXIT.
061100
061200 2460-PICK-HIGHEST-ROW.
061300
061400     IF VOL0-NORMALIZED-RANGE(VOL0-IX) GREATER THAN
061500        RET0-NORMALIZED-RANGE
061600        MOVE VOL0-SYMBOL(VOL0-IX)  TO RET0-SYMBOL-GANADOR
061700        MOVE VOL0-NORMALIZED-RANGE(VOL0-IX)
061800                                   TO RET0-NORMALIZED-RANGE
061900     END-IF.
062000
062100 2460-PICK-HIGHEST-ROW-EXIT.
062200     EXIT.
062300
062400*****************************************************************
062500*                     2500-ADD-CRYPTO                           *
062600*                                                               *
062700*     EL LLAMADOR ENTREGA EN NE8CBAT0 LAS OBSERVACIONES A        *
062800*     AGREGAR.  SI HAY UN SOLO SIMBOLO NO ADMITIDO, SE RECHAZA  *
062900*     TODO EL LOTE (NO SE ESCRIBE NADA).  DENTRO DE UN MISMO    *
063000*     SIMBOLO SE RESPETA EL ORDEN DE ENTRADA, NO SE REORDENA.   *
063100*****************************************************************
063200 2500-ADD-CRYPTO.
063300
063350     IF BAT0-COUNT GREATER THAN ZERO
063360        DISPLAY CT-RUTINA
063370                ' LOTE RECIBIDO, PRIMER RENGLON - SIMBOLO: '
063380                FIRST-ROW-SYMBOL ' TIMESTAMP: ' FIRST-ROW-TIMESTAMP
063390     END-IF
063400     MOVE 'N'                      TO WS-CALC-SW
063500
063600     PERFORM 9300-VALIDATE-SYMBOL
063700        THRU 9300-VALIDATE-SYMBOL-EXIT
063800        VARYING BAT0-IX FROM 1 BY 1
063900        UNTIL BAT0-IX GREATER THAN BAT0-COUNT
064000        OR WS-88-CALC-ERROR
064100
064200     IF WS-88-CALC-ERROR
064300        SET RET0-88-COD-ERROR      TO TRUE
064400        MOVE 'NE8-940'             TO RET0-COD-ERROR
064500        MOVE 'SIMBOLO NO ADMITIDO' TO RET0-VAR1-ERROR
064600     ELSE
064700        PERFORM 2510-ADD-ONE-SYMBOL
064800           THRU 2510-ADD-ONE-SYMBOL-EXIT
064900           VARYING SYM0-IX FROM 1 BY 1
065000           UNTIL SYM0-IX GREATER THAN 5
065100        SET RET0-88-OK             TO TRUE
065200     END-IF.
065300
065400 2500-ADD-CRYPTO-EXIT.
065500     EXIT.
065600
065700 9300-VALIDATE-SYMBOL.
065800
065900     SET WS-88-CALC-ERROR          TO TRUE
066000     SET SYM0-IX                   TO 1
066100     SEARCH SYM0-CODE
066200        WHEN SYM0-CODE(SYM0-IX) EQUAL BAT0-SYMBOL(BAT0-IX)
066300             MOVE 'N'              TO WS-CALC-SW
066400     END-SEARCH.
066500
066600 9300-VALIDATE-SYMBOL-EXIT.
066700     EXIT.
066800
066900 2510-ADD-ONE-SYMBOL.
067000
067100     MOVE ZERO                     TO SBT0-COUNT
067200
067300     PERFORM 2520-COLLECT-ONE-ROW
067400        THRU 2520-COLLECT-ONE-ROW-EXIT
067500        VARYING BAT0-IX FROM 1 BY 1
067600        UNTIL BAT0-IX GREATER THAN BAT0-COUNT
067700
067800     IF SBT0-COUNT GREATER THAN ZERO
067900        MOVE SYM0-CODE(SYM0-IX)    TO FOP0-SYMBOL
068000        SET FOP0-88-WRITE-CSV      TO TRUE
068100        CALL CT-SUBRUTINA-CSV USING WS-NE8CFOP0-01 WS-SYM-BATCH
068200     END-IF.
068300
068400 2510-ADD-ONE-SYMBOL-EXIT.
068500     EXIT.
068600
068700 2520-COLLECT-ONE-ROW.
068800
068900     IF BAT0-SYMBOL(BAT0-IX) EQUAL SYM0-CODE(SYM0-IX)
069000        ADD 1 TO SBT0-COUNT
069100        MOVE BAT0-TIMESTAMP(BAT0-IX)
069200                                   TO SBT0-TIMESTAMP(SBT0-COUNT)
069300        MOVE BAT0-SYMBOL(BAT0-IX)  TO SBT0-SYMBOL(SBT0-COUNT)
069400        MOVE BAT0-PRICE(BAT0-IX)   TO SBT0-PRICE(SBT0-COUNT)
069500     END-IF.
069600
069700 2520-COLLECT-ONE-ROW-EXIT.
069800     EXIT.
069900
070000*****************************************************************
070100*   9100-CALC-NORM-RANGE - (MAX-MIN)/MIN REDONDEADO A DOS        *
070200*   DECIMALES.  SI EL MINIMO ES CERO, SE MARCA ERROR Y NO SE     *
070300*   CALCULA (DIVISION POR CERO).                                 *
070400*****************************************************************
070500 9100-CALC-NORM-RANGE.
070600
070700     SET WS-88-CALC-ERROR           TO FALSE
070800     MOVE ZERO                      TO WS-CALC-NORM-RANGE
070900
071000     COMPUTE WS-CALC-NORM-RANGE
071020             ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO =
071100             (WS-CALC-MAX-PRICE - WS-CALC-MIN-PRICE)
071200             / WS-CALC-MIN-PRICE
071300        ON SIZE ERROR
071400           SET WS-88-CALC-ERROR     TO TRUE
071500     END-COMPUTE.
071600
071700 9100-CALC-NORM-RANGE-EXIT.
071800     EXIT.
071900
072000*****************************************************************
072100*   9200-TS-TO-DATE - CONVIERTE WS-EPOCH-DAYS (DIAS DESDE         *
072200*   01/01/1970) A AAAA/MM/DD EN WS-CIVIL-DATE-GRP.  TODAS LAS    *
072300*   DIVISIONES SE HACEN EN UN RENGLON APARTE PARA QUE SE         *
072400*   TRUNQUEN DE UNA EN UNA, NO AL FINAL DE LA CUENTA.            *
072500*****************************************************************
072600 9200-TS-TO-DATE.
072700
072800     COMPUTE WS-EPOCH-DAYS = WS-TS-INPUT / 86400000
072900
073000     COMPUTE WS-CIVIL-Z    = WS-EPOCH-DAYS + 719468
073100     COMPUTE WS-CIVIL-ERA  = WS-CIVIL-Z / 146097
073200     COMPUTE WS-CIVIL-DOE  = WS-CIVIL-Z
073300                            - (WS-CIVIL-ERA * 146097)
073400
073500     COMPUTE WS-CIVIL-T1   = WS-CIVIL-DOE / 1460
073600     COMPUTE WS-CIVIL-T2   = WS-CIVIL-DOE / 36524
073700     COMPUTE WS-CIVIL-T3   = WS-CIVIL-DOE / 146096
073800     COMPUTE WS-CIVIL-YOE  =
073900             (WS-CIVIL-DOE - WS-CIVIL-T1 + WS-CIVIL-T2
074000                           - WS-CIVIL-T3) / 365
074100
074200     COMPUTE WS-CIVIL-T4   = WS-CIVIL-YOE / 4
074300     COMPUTE WS-CIVIL-T5   = WS-CIVIL-YOE / 100
074400     COMPUTE WS-CIVIL-DOY  =
074500             WS-CIVIL-DOE - (365 * WS-CIVIL-YOE
074600                           + WS-CIVIL-T4 - WS-CIVIL-T5)
074700
074800     COMPUTE WS-CIVIL-MP   = ((5 * WS-CIVIL-DOY) + 2) / 153
074900     COMPUTE WS-CIVIL-T6   = ((153 * WS-CIVIL-MP) + 2) / 5
075000     COMPUTE WS-CIVIL-D    = WS-CIVIL-DOY - WS-CIVIL-T6 + 1
075100
075200     IF WS-CIVIL-MP LESS THAN 10
075300        COMPUTE WS-CIVIL-M = WS-CIVIL-MP + 3
075400     ELSE
075500        COMPUTE WS-CIVIL-M = WS-CIVIL-MP - 9
075600     END-IF
075700
075800     IF WS-CIVIL-M LESS THAN 3
075900        COMPUTE WS-CIVIL-Y = WS-CIVIL-YOE
076000                           + (WS-CIVIL-ERA * 400) + 1
076100     ELSE
076200        COMPUTE WS-CIVIL-Y = WS-CIVIL-YOE
076300                           + (WS-CIVIL-ERA * 400)
076400     END-IF.
076500
076600 9200-TS-TO-DATE-EXIT.
076700     EXIT.
076800
076900*****************************************************************
077000*                           3000-FIN                            *
077100*****************************************************************
077200 3000-FIN.
077300
077400     GOBACK.
